000100*----------------------------------------------------------------
000200* SLCVRQ01 - FILE CONTROL ENTRY FOR THE CONVERSION REQUEST FEED.
000300* READ SEQUENTIALLY IN REQUEST ORDER, NO KEY.
000400*----------------------------------------------------------------
000500     SELECT CONVERSION-REQUEST-FILE
000600         ASSIGN TO "CONVREQ"
000700         ORGANIZATION IS LINE SEQUENTIAL.
