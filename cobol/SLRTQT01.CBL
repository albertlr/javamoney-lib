000100*----------------------------------------------------------------
000200* SLRTQT01 - FILE CONTROL ENTRY FOR THE DAILY NBR RATE FEED.
000300* COPIED INTO THE RATE-CONVERSION ENGINE'S FILE-CONTROL
000400* PARAGRAPH.  ONE RECORD PER CURRENCY PER QUOTATION DATE,
000500* READ IN FEED ORDER - NO SORT KEY REQUIRED ON THIS FILE.
000600*----------------------------------------------------------------
000700     SELECT RATE-QUOTE-FILE
000800         ASSIGN TO "RATEQT"
000900         ORGANIZATION IS LINE SEQUENTIAL.
