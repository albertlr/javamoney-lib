000100*----------------------------------------------------------------
000200* SLANRS01 - FILE CONTROL ENTRY FOR THE ANNUITY PERIODS RESULT
000300* FILE.  ONE RECORD WRITTEN FOR EVERY ANNUITY-PERIODS-REQUEST
000400* READ.
000500*----------------------------------------------------------------
000600     SELECT ANNUITY-RESULT-FILE
000700         ASSIGN TO "ANNRES"
000800         ORGANIZATION IS LINE SEQUENTIAL.
