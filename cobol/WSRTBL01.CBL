000100*----------------------------------------------------------------
000200* WSRTBL01 - THE NBR NORMALIZED RATE TABLE.
000300* BUILT ONCE AT THE START OF A RUN FROM RATE-QUOTE-FILE AND HELD
000400* FOR THE REST OF THE RUN - THERE IS NO RATE-TABLE FILE, THE
000500* TABLE LIVES IN WORKING STORAGE ONLY FOR THE LIFE OF THE JOB.
000600* KEYED BY (NBR-RATE-DATE, NBR-TERM-CURRENCY).  A LATER QUOTE FOR
000700* THE SAME KEY IN THE SAME RUN REPLACES THE EARLIER ONE.
000800*----------------------------------------------------------------
000900 01  NBR-RATE-TABLE-AREA.
001000     05  NBR-RATE-COUNT            PIC S9(4) COMP VALUE ZERO.
001100     05  NBR-RATE-MAXIMUM          PIC S9(4) COMP VALUE +500.
001200     05  FILLER                    PIC X(10).
001300     05  NBR-RATE-TABLE OCCURS 500 TIMES
001400             INDEXED BY NBR-RATE-IDX, NBR-RATE-SAVE-IDX.
001500         10  NBR-RATE-DATE         PIC 9(8).
001600         10  NBR-BASE-CURRENCY     PIC X(3).
001700         10  NBR-TERM-CURRENCY     PIC X(3).
001800         10  NBR-RATE-FACTOR       PIC S9(7)V9(15).
001900         10  FILLER                PIC X(05).
