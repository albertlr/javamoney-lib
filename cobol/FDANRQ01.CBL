000100*----------------------------------------------------------------
000200* FDANRQ01 - ANNUITY-REQUEST-FILE AND ANNUITY-PERIODS-REQUEST.
000300* GIVES THE PRESENT VALUE, THE PERIODIC PAYMENT AND THE PERIODIC
000400* RATE OF AN ORDINARY ANNUITY - NBRANN01 SOLVES FOR N.
000500*----------------------------------------------------------------
000600 FD  ANNUITY-REQUEST-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  ANNUITY-PERIODS-REQUEST.
000900     05  AQ-PRESENT-VALUE          PIC S9(13)V9(2).
001000     05  AQ-PAYMENT                PIC S9(13)V9(2).
001100     05  AQ-RATE                   PIC S9(3)V9(6).
001200     05  FILLER                    PIC X(41).
001300 01  AQ-RATE-BREAKDOWN REDEFINES ANNUITY-PERIODS-REQUEST.
001400     05  FILLER                    PIC X(30).
001500     05  AQ-RATE-WHOLE-PART        PIC S9(3).
001600     05  AQ-RATE-DECIMAL-PART      PIC 9(6).
001700     05  FILLER                    PIC X(41).
