000100*----------------------------------------------------------------
000200* FDCVRQ01 - CONVERSION-REQUEST-FILE AND CONVERSION-REQUEST-
000300* RECORD.  CQ-REQ-DATE OF ZERO MEANS "USE THE LATEST QUOTATION
000400* DATE ON FILE" - SEE NBRCNV01 DETERMINE-EFFECTIVE-DATE.
000500*----------------------------------------------------------------
000600 FD  CONVERSION-REQUEST-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  CONVERSION-REQUEST-RECORD.
000900     05  CQ-SOURCE-CURRENCY        PIC X(3).
001000     05  CQ-TARGET-CURRENCY        PIC X(3).
001100     05  CQ-AMOUNT                 PIC S9(13)V9(2).
001200     05  CQ-REQ-DATE               PIC 9(8).
001300     05  CQ-REQ-DATE-R REDEFINES CQ-REQ-DATE.
001400         10  CQ-REQ-CCYY           PIC 9(4).
001500         10  CQ-REQ-MM             PIC 9(2).
001600         10  CQ-REQ-DD             PIC 9(2).
001700     05  FILLER                    PIC X(51).
