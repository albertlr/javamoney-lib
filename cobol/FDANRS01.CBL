000100*----------------------------------------------------------------
000200* FDANRS01 - ANNUITY-RESULT-FILE AND ANNUITY-PERIODS-RESULT.
000300* AR-NUM-PERIODS IS LEFT FRACTIONAL - THE CALLING JOB ROUNDS OR
000400* CEILS TO A WHOLE NUMBER OF PAYMENTS AS ITS OWN RULES REQUIRE.
000500*----------------------------------------------------------------
000600 FD  ANNUITY-RESULT-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  ANNUITY-PERIODS-RESULT.
000900     05  AR-NUM-PERIODS            PIC S9(5)V9(6).
001000     05  FILLER                    PIC X(69).
001100 01  AR-PERIODS-BREAKDOWN REDEFINES ANNUITY-PERIODS-RESULT.
001200     05  AR-WHOLE-PERIODS          PIC S9(5).
001300     05  AR-FRACTIONAL-PERIOD      PIC 9(6).
001400     05  FILLER                    PIC X(69).
