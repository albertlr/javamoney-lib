000100*----------------------------------------------------------------
000200* SLANRQ01 - FILE CONTROL ENTRY FOR THE ANNUITY PERIODS REQUEST
000300* FEED.  READ SEQUENTIALLY, NO KEY.
000400*----------------------------------------------------------------
000500     SELECT ANNUITY-REQUEST-FILE
000600         ASSIGN TO "ANNREQ"
000700         ORGANIZATION IS LINE SEQUENTIAL.
