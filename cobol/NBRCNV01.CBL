000100*----------------------------------------------------------------
000200* NBRCNV01 - DAILY NBR EXCHANGE RATE LOAD AND CONVERSION ENGINE.
000300*
000400* LOADS ONE DAY'S WORTH OF CENTRAL BANK RATE QUOTES (RATE-QUOTE-
000500* FILE) INTO A WORKING STORAGE RATE TABLE, NORMALIZING EACH QUOTE
000600* TO A 1-RON-BUYS-HOW-MANY-FOREIGN-UNITS FACTOR, THEN ANSWERS A
000700* FEED OF CONVERSION REQUESTS (CONVERSION-REQUEST-FILE) AGAINST
000800* THAT TABLE, WRITING ONE CONVERSION-RESULT-RECORD PER REQUEST TO
000900* CONVERSION-RESULT-FILE.  THE TABLE IS BUILT FRESH EVERY RUN -
001000* THERE IS NO RATE-TABLE FILE CARRIED BETWEEN RUNS.
001100*----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. NBRCNV01.
001400 AUTHOR. D KOSINSKI.
001500 INSTALLATION. TREASURY SYSTEMS.
001600 DATE-WRITTEN. 03/14/1989.
001700 DATE-COMPILED.
001800 SECURITY. NONE.
001900*----------------------------------------------------------------
002000*                  C H A N G E   L O G
002100*----------------------------------------------------------------
002200* DATE       BY   REQUEST    DESCRIPTION
002300*----------------------------------------------------------------
002400* 03/14/89   DK   ---------  ORIGINAL PROGRAM - REPLACES THE
002500*                            MANUAL TELEX RATE SHEET LOOKUP.
002600* 07/02/90   DK   CR-0114    ADDED HUF AS A RECOGNIZED CURRENCY
002700*                            AND THE MULTIPLIER-DEFAULT LOGIC FOR
002800*                            CURRENCIES QUOTED PER 100 OR MORE
002900*                            UNITS.
003000* 11/19/91   MLB  CR-0188    CORRECTED THE RECIPROCAL FACTOR USED
003100*                            WHEN THE TARGET CURRENCY IS RON -
003200*                            WAS DIVIDING THE WRONG WAY AROUND.
003300* 05/08/92   DK   CR-0233    TRIANGULATION THROUGH RON ADDED FOR
003400*                            CROSS-RATE REQUESTS (NEITHER SIDE
003500*                            RON).
003600* 02/25/94   WJT  CR-0301    LAST-QUOTE-IN-FEED-WINS ON DUPLICATE
003700*                            (DATE, CURRENCY) QUOTES - PREVIOUSLY
003800*                            THE FIRST QUOTE WAS KEPT IN ERROR.
003900* 09/11/95   WJT  CR-0347    WORKING PRECISION OF THE STORED RATE
004000*                            FACTOR WIDENED TO 15 DECIMALS SO A
004100*                            SINGLE FACTOR CAN SERVE BOTH LARGE
004200*                            WIRE AMOUNTS AND SMALL RETAIL ONES.
004300* 12/04/98   RAP  Y2K-0041   YEAR 2000 REVIEW - QUOTE-DATE AND
004400*                            REQUEST DATE FIELDS ARE ALREADY FULL
004500*                            CCYYMMDD, NO WINDOWING REQUIRED.
004600*                            SIGNED OFF PER Y2K PROJECT CHECKLIST.
004700* 06/30/99   RAP  Y2K-0041   Y2K CERTIFICATION RUN COMPLETED -
004800*                            NO CHANGES NEEDED.
004900* 04/17/01   SMC  CR-0402    GBP ADDED TO THE RECOGNIZED-CURRENCY
005000*                            TABLE FOR THE LONDON DESK FEED.
005100* 08/09/06   SMC  CR-0455    UNRECOGNIZED-CURRENCY REQUESTS NOW
005200*                            RETURN STATUS 2 INSTEAD OF ABENDING
005300*                            THE RUN.
005400* 02/13/13   TLG  CR-0509    RUN-END COUNTS OF RATES LOADED AND
005500*                            REQUESTS PROCESSED ADDED TO THE
005600*                            JOB LOG FOR OPERATIONS.
005700* 06/19/14   JPL  CR-0527    A REQUEST-DATE FIELD LEFT BLANK BY
005800*                            THE UPSTREAM FEED WAS FALLING THROUGH
005900*                            TO THE EXPLICIT-DATE BRANCH INSTEAD OF
006000*                            LATEST-DATE - DETERMINE-EFFECTIVE-DATE
006100*                            NOW TREATS SPACES THE SAME AS ZERO.
006200*----------------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. TREASURY-HOST.
006600 OBJECT-COMPUTER. TREASURY-HOST.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS CURRENCY-ALPHA IS "A" THRU "Z"
007000     UPSI-0 IS NBR-RERUN-SWITCH.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400     COPY "SLRTQT01.CBL".
007500
007600     COPY "SLCVRQ01.CBL".
007700
007800     COPY "SLCVRS01.CBL".
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300     COPY "FDRTQT01.CBL".
008400
008500     COPY "FDCVRQ01.CBL".
008600
008700     COPY "FDCVRS01.CBL".
008800
008900 WORKING-STORAGE SECTION.
009000
009100*----------------------------------------------------------------
009200* THE NORMALIZED RATE TABLE - SEE WSRTBL01 FOR LAYOUT.
009300*----------------------------------------------------------------
009400     COPY "WSRTBL01.CBL".
009500
009600*----------------------------------------------------------------
009700* RECOGNIZED CURRENCY TABLE - THE CURRENCIES THIS PROGRAM WILL
009800* LOAD RATES FOR AND ACCEPT IN A CONVERSION REQUEST.  RON IS THE
009900* BASE CURRENCY AND IS ALWAYS RECOGNIZED.
010000*----------------------------------------------------------------
010100 01  NBR-CURRENCY-TABLE-DATA.
010200     05  FILLER                PIC X(3) VALUE "RON".
010300     05  FILLER                PIC X(3) VALUE "EUR".
010400     05  FILLER                PIC X(3) VALUE "USD".
010500     05  FILLER                PIC X(3) VALUE "HUF".
010600     05  FILLER                PIC X(3) VALUE "GBP".
010700 01  FILLER REDEFINES NBR-CURRENCY-TABLE-DATA.
010800     05  NBR-CURRENCY-ENTRY OCCURS 5 TIMES.
010900         10  NBR-CURRENCY-CODE PIC X(3).
011000
011100 77  CURR-IDX                  PIC S9(4) COMP VALUE ZERO.
011200
011300*----------------------------------------------------------------
011400* END-OF-FILE SWITCHES AND RUN-END COUNTS.
011500*----------------------------------------------------------------
011600 77  RATE-QUOTE-AT-END         PIC X VALUE "N".
011700     88  RATE-QUOTES-DONE      VALUE "Y".
011800 77  REQUEST-AT-END            PIC X VALUE "N".
011900     88  REQUESTS-DONE         VALUE "Y".
012000 77  WS-REQUEST-COUNT          PIC 9(7) COMP VALUE ZERO.
012100
012200*----------------------------------------------------------------
012300* FIELDS USED WHILE LOADING ONE RATE-QUOTE-RECORD.
012400*----------------------------------------------------------------
012500 77  WS-RATE-FACTOR            PIC S9(7)V9(15).
012600 77  WS-CHECK-CURRENCY         PIC X(3).
012700 77  WS-CURRENCY-OK            PIC X VALUE "N".
012800     88  CURRENCY-IS-RECOGNIZED VALUE "Y".
012900 77  WS-SOURCE-OK              PIC X VALUE "N".
013000 77  WS-TARGET-OK              PIC X VALUE "N".
013100 77  WS-CURRENCIES-OK          PIC X VALUE "N".
013200     88  CURRENCIES-ARE-RECOGNIZED VALUE "Y".
013300
013400*----------------------------------------------------------------
013500* FIELDS USED TO SEARCH THE RATE TABLE AND TO RESOLVE AND APPLY
013600* THE CONVERSION FACTOR FOR ONE REQUEST.
013700*----------------------------------------------------------------
013800 77  WS-EFFECTIVE-DATE         PIC 9(8) VALUE ZERO.
013900 77  WS-SEARCH-DATE            PIC 9(8).
014000 77  WS-SEARCH-CURRENCY        PIC X(3).
014100 77  WS-RATE-FOUND             PIC X VALUE "N".
014200 77  WS-FOUND-FACTOR           PIC S9(7)V9(15).
014300 77  WS-CONV-FACTOR            PIC S9(7)V9(15).
014400 77  WS-SOURCE-RECIPROCAL      PIC S9(7)V9(15).
014500 77  WS-FACTOR-FOUND           PIC X VALUE "N".
014600
014700 PROCEDURE DIVISION.
014800 PROGRAM-BEGIN.
014900     PERFORM OPENING-PROCEDURE.
015000     PERFORM MAIN-PROCESS.
015100     PERFORM CLOSING-PROCEDURE.
015200
015300 PROGRAM-EXIT.
015400     EXIT PROGRAM.
015500
015600 PROGRAM-DONE.
015700     STOP RUN.
015800
015900 OPENING-PROCEDURE.
016000     OPEN INPUT RATE-QUOTE-FILE.
016100     OPEN INPUT CONVERSION-REQUEST-FILE.
016200     OPEN OUTPUT CONVERSION-RESULT-FILE.
016300
016400 CLOSING-PROCEDURE.
016500     CLOSE RATE-QUOTE-FILE.
016600     CLOSE CONVERSION-REQUEST-FILE.
016700     CLOSE CONVERSION-RESULT-FILE.
016800     DISPLAY "NBRCNV01 - RATES LOADED      - " NBR-RATE-COUNT.
016900     DISPLAY "NBRCNV01 - REQUESTS PROCESSED - " WS-REQUEST-COUNT.
017000
017100 MAIN-PROCESS.
017200     PERFORM LOAD-RATE-TABLE.
017300     PERFORM CONVERT-ALL-REQUESTS.
017400
017500*----------------------------------------------------------------
017600* RATE LOAD - NBRRATEREADINGHANDLER.
017700*----------------------------------------------------------------
017800 LOAD-RATE-TABLE.
017900     PERFORM READ-FIRST-RATE-QUOTE.
018000     PERFORM LOAD-ONE-RATE-QUOTE
018100         UNTIL RATE-QUOTES-DONE.
018200
018300 READ-FIRST-RATE-QUOTE.
018400     READ RATE-QUOTE-FILE NEXT RECORD
018500         AT END MOVE "Y" TO RATE-QUOTE-AT-END.
018600
018700 READ-NEXT-RATE-QUOTE.
018800     READ RATE-QUOTE-FILE NEXT RECORD
018900         AT END MOVE "Y" TO RATE-QUOTE-AT-END.
019000
019100*----------------------------------------------------------------
019200* A ZERO OR MISSING MULTIPLIER MEANS 1 UNIT OF THE CURRENCY, AND
019300* AN UNRECOGNIZED CURRENCY CODE IS SILENTLY DROPPED FROM THE
019400* TABLE - THE FEED CARRIES A FEW CODES WE DO NOT YET QUOTE.
019500*----------------------------------------------------------------
019600 LOAD-ONE-RATE-QUOTE.
019700     PERFORM DEFAULT-THE-MULTIPLIER.
019800     MOVE RQ-CURRENCY-CODE TO WS-CHECK-CURRENCY.
019900     PERFORM CHECK-CURRENCY-RECOGNIZED.
020000     IF CURRENCY-IS-RECOGNIZED
020100         PERFORM COMPUTE-RATE-FACTOR
020200         PERFORM UPSERT-RATE-TABLE-ENTRY.
020300     PERFORM READ-NEXT-RATE-QUOTE.
020400
020500 DEFAULT-THE-MULTIPLIER.
020600     IF RQ-MULTIPLIER = ZERO
020700         MOVE 1 TO RQ-MULTIPLIER.
020800
020900 COMPUTE-RATE-FACTOR.
021000     COMPUTE WS-RATE-FACTOR = RQ-MULTIPLIER / RQ-QUOTED-VALUE.
021100
021200 CHECK-CURRENCY-RECOGNIZED.
021300     MOVE "N" TO WS-CURRENCY-OK.
021400     PERFORM SCAN-ONE-CURRENCY-ENTRY
021500         VARYING CURR-IDX FROM 1 BY 1
021600         UNTIL CURR-IDX > 5
021700            OR CURRENCY-IS-RECOGNIZED.
021800
021900 SCAN-ONE-CURRENCY-ENTRY.
022000     IF NBR-CURRENCY-CODE (CURR-IDX) = WS-CHECK-CURRENCY
022100         MOVE "Y" TO WS-CURRENCY-OK.
022200
022300*----------------------------------------------------------------
022400* UPSERT - A LATER QUOTE FOR THE SAME (DATE, CURRENCY) IN THIS
022500* RUN REPLACES THE EARLIER ONE (CR-0301, SEE CHANGE LOG).
022600*----------------------------------------------------------------
022700 UPSERT-RATE-TABLE-ENTRY.
022800     MOVE RQ-QUOTE-DATE TO WS-SEARCH-DATE.
022900     MOVE RQ-CURRENCY-CODE TO WS-SEARCH-CURRENCY.
023000     PERFORM FIND-RATE-TABLE-ENTRY.
023100     IF WS-RATE-FOUND = "Y"
023200         MOVE WS-RATE-FACTOR TO NBR-RATE-FACTOR (NBR-RATE-SAVE-IDX)
023300     ELSE
023400         PERFORM ADD-NEW-RATE-TABLE-ENTRY.
023500
023600 ADD-NEW-RATE-TABLE-ENTRY.
023700     IF NBR-RATE-COUNT < NBR-RATE-MAXIMUM
023800         ADD 1 TO NBR-RATE-COUNT
023900         SET NBR-RATE-IDX TO NBR-RATE-COUNT
024000         MOVE RQ-QUOTE-DATE TO NBR-RATE-DATE (NBR-RATE-IDX)
024100         MOVE "RON" TO NBR-BASE-CURRENCY (NBR-RATE-IDX)
024200         MOVE RQ-CURRENCY-CODE TO NBR-TERM-CURRENCY (NBR-RATE-IDX)
024300         MOVE WS-RATE-FACTOR TO NBR-RATE-FACTOR (NBR-RATE-IDX)
024400     ELSE
024500         DISPLAY "NBRCNV01 - RATE TABLE FULL, QUOTE IGNORED".
024600
024700*----------------------------------------------------------------
024800* GENERAL-PURPOSE RATE TABLE SEARCH.  GIVEN WS-SEARCH-DATE AND
024900* WS-SEARCH-CURRENCY, SETS WS-RATE-FOUND AND, WHEN FOUND,
025000* WS-FOUND-FACTOR AND NBR-RATE-SAVE-IDX.  USED BY THE RATE LOAD
025100* ABOVE AND BY THE CONVERSION LOOKUP BELOW.
025200*----------------------------------------------------------------
025300 FIND-RATE-TABLE-ENTRY.
025400     MOVE "N" TO WS-RATE-FOUND.
025500     PERFORM SCAN-ONE-RATE-ENTRY
025600         VARYING NBR-RATE-IDX FROM 1 BY 1
025700         UNTIL NBR-RATE-IDX > NBR-RATE-COUNT
025800            OR WS-RATE-FOUND = "Y".
025900
026000 SCAN-ONE-RATE-ENTRY.
026100     IF NBR-RATE-DATE (NBR-RATE-IDX) = WS-SEARCH-DATE
026200        AND NBR-TERM-CURRENCY (NBR-RATE-IDX) = WS-SEARCH-CURRENCY
026300         MOVE "Y" TO WS-RATE-FOUND
026400         MOVE NBR-RATE-FACTOR (NBR-RATE-IDX) TO WS-FOUND-FACTOR
026500         SET NBR-RATE-SAVE-IDX TO NBR-RATE-IDX.
026600
026700*----------------------------------------------------------------
026800* CONVERSION LOOKUP - NBRABSTRACTRATEPROVIDER.
026900*----------------------------------------------------------------
027000 CONVERT-ALL-REQUESTS.
027100     PERFORM READ-FIRST-CONV-REQUEST.
027200     PERFORM PROCESS-ONE-CONV-REQUEST
027300         UNTIL REQUESTS-DONE.
027400
027500 READ-FIRST-CONV-REQUEST.
027600     READ CONVERSION-REQUEST-FILE NEXT RECORD
027700         AT END MOVE "Y" TO REQUEST-AT-END.
027800
027900 READ-NEXT-CONV-REQUEST.
028000     READ CONVERSION-REQUEST-FILE NEXT RECORD
028100         AT END MOVE "Y" TO REQUEST-AT-END.
028200
028300 PROCESS-ONE-CONV-REQUEST.
028400     ADD 1 TO WS-REQUEST-COUNT.
028500     PERFORM INITIALIZE-CONV-RESULT.
028600     PERFORM EDIT-REQUEST-CURRENCIES.
028700     IF CURRENCIES-ARE-RECOGNIZED
028800         PERFORM CONVERT-RECOGNIZED-REQUEST
028900     ELSE
029000         MOVE "2" TO CR-STATUS.
029100     WRITE CONVERSION-RESULT-RECORD.
029200     PERFORM READ-NEXT-CONV-REQUEST.
029300
029400 INITIALIZE-CONV-RESULT.
029500     MOVE SPACE TO CONVERSION-RESULT-RECORD.
029600     MOVE ZERO TO CR-AMOUNT.
029700     MOVE ZERO TO CR-RATE-DATE.
029800     MOVE CQ-TARGET-CURRENCY TO CR-TARGET-CURRENCY.
029900
030000 EDIT-REQUEST-CURRENCIES.
030100     MOVE CQ-SOURCE-CURRENCY TO WS-CHECK-CURRENCY.
030200     PERFORM CHECK-CURRENCY-RECOGNIZED.
030300     MOVE WS-CURRENCY-OK TO WS-SOURCE-OK.
030400     MOVE CQ-TARGET-CURRENCY TO WS-CHECK-CURRENCY.
030500     PERFORM CHECK-CURRENCY-RECOGNIZED.
030600     MOVE WS-CURRENCY-OK TO WS-TARGET-OK.
030700     IF WS-SOURCE-OK = "Y" AND WS-TARGET-OK = "Y"
030800         MOVE "Y" TO WS-CURRENCIES-OK
030900     ELSE
031000         MOVE "N" TO WS-CURRENCIES-OK.
031100
031200*----------------------------------------------------------------
031300* EFFECTIVE DATE IS THE REQUESTED DATE WHEN GIVEN, OTHERWISE THE
031400* LATEST DATE PRESENT ANYWHERE IN THE RATE TABLE (CR-0114 ET SEQ).
031500* A BLANK REQUEST DATE IS TREATED THE SAME AS A ZERO ONE - BOTH
031600* FALL BACK TO LATEST (CR-0527).  AN EMPTY TABLE OR A FACTOR
031700* MISSING FOR THE CHOSEN DATE BOTH FAIL WITH STATUS 1 - AN
031800* EXPLICIT DATE IS NEVER MOVED TO A NEARBY DATE.
031900*----------------------------------------------------------------
032000 CONVERT-RECOGNIZED-REQUEST.
032100     PERFORM DETERMINE-EFFECTIVE-DATE.
032200     MOVE WS-EFFECTIVE-DATE TO CR-RATE-DATE.
032300     IF NBR-RATE-COUNT = ZERO
032400         MOVE "1" TO CR-STATUS
032500     ELSE
032600         PERFORM RESOLVE-AND-APPLY-FACTOR.
032700
032800 DETERMINE-EFFECTIVE-DATE.
032900     IF CQ-REQ-DATE = ZERO OR CQ-REQ-DATE = SPACES
033000         PERFORM FIND-LATEST-RATE-DATE
033100     ELSE
033200         MOVE CQ-REQ-DATE TO WS-EFFECTIVE-DATE.
033300
033400 FIND-LATEST-RATE-DATE.
033500     MOVE ZERO TO WS-EFFECTIVE-DATE.
033600     PERFORM SCAN-FOR-LATEST-DATE
033700         VARYING NBR-RATE-IDX FROM 1 BY 1
033800         UNTIL NBR-RATE-IDX > NBR-RATE-COUNT.
033900
034000 SCAN-FOR-LATEST-DATE.
034100     IF NBR-RATE-DATE (NBR-RATE-IDX) > WS-EFFECTIVE-DATE
034200         MOVE NBR-RATE-DATE (NBR-RATE-IDX) TO WS-EFFECTIVE-DATE.
034300
034400 RESOLVE-AND-APPLY-FACTOR.
034500     PERFORM RESOLVE-CONVERSION-FACTOR THRU RESOLVE-FACTOR-EXIT.
034600     IF WS-FACTOR-FOUND = "Y"
034700         PERFORM COMPUTE-CONVERTED-AMOUNT
034800     ELSE
034900         MOVE "1" TO CR-STATUS.
035000
035100*----------------------------------------------------------------
035200* RON IS HARD-CODED AS THE BASE/PIVOT CURRENCY.  THE TABLE ONLY
035300* EVER HOLDS RON-TO-FOREIGN FACTORS, SO A REQUEST WITH RON AS THE
035400* TARGET USES THE RECIPROCAL OF THE SOURCE CURRENCY'S FACTOR, AND
035500* A CROSS REQUEST (NEITHER SIDE RON) CHAINS SOURCE-TO-RON-TO-
035600* TARGET (CR-0188, CR-0233).  RUN AS A PERFORM ... THRU RANGE -
035700* EACH BRANCH IS A GO TO OUT TO THE MATCHING APPLY PARAGRAPH,
035800* WHICH IN TURN GOES TO THE SHARED EXIT, IN PLACE OF THE OLD
035900* NESTED-IF LADDER.
036000*----------------------------------------------------------------
036100 RESOLVE-CONVERSION-FACTOR.
036200     MOVE "N" TO WS-FACTOR-FOUND.
036300     IF CQ-SOURCE-CURRENCY = "RON" AND CQ-TARGET-CURRENCY = "RON"
036400         GO TO APPLY-IDENTITY-FACTOR.
036500     IF CQ-TARGET-CURRENCY = "RON"
036600         GO TO APPLY-REVERSE-FACTOR.
036700     IF CQ-SOURCE-CURRENCY = "RON"
036800         GO TO APPLY-DIRECT-FACTOR.
036900     GO TO APPLY-TRIANGULATED-FACTOR.
037000
037100 APPLY-IDENTITY-FACTOR.
037200     MOVE 1 TO WS-CONV-FACTOR.
037300     MOVE "Y" TO WS-FACTOR-FOUND.
037400     GO TO RESOLVE-FACTOR-EXIT.
037500
037600 APPLY-REVERSE-FACTOR.
037700     MOVE CQ-SOURCE-CURRENCY TO WS-SEARCH-CURRENCY.
037800     MOVE WS-EFFECTIVE-DATE TO WS-SEARCH-DATE.
037900     PERFORM FIND-RATE-TABLE-ENTRY.
038000     IF WS-RATE-FOUND = "Y"
038100         COMPUTE WS-CONV-FACTOR = 1 / WS-FOUND-FACTOR
038200         MOVE "Y" TO WS-FACTOR-FOUND.
038300     GO TO RESOLVE-FACTOR-EXIT.
038400
038500 APPLY-DIRECT-FACTOR.
038600     MOVE CQ-TARGET-CURRENCY TO WS-SEARCH-CURRENCY.
038700     MOVE WS-EFFECTIVE-DATE TO WS-SEARCH-DATE.
038800     PERFORM FIND-RATE-TABLE-ENTRY.
038900     IF WS-RATE-FOUND = "Y"
039000         MOVE WS-FOUND-FACTOR TO WS-CONV-FACTOR
039100         MOVE "Y" TO WS-FACTOR-FOUND.
039200     GO TO RESOLVE-FACTOR-EXIT.
039300
039400 APPLY-TRIANGULATED-FACTOR.
039500     MOVE CQ-SOURCE-CURRENCY TO WS-SEARCH-CURRENCY.
039600     MOVE WS-EFFECTIVE-DATE TO WS-SEARCH-DATE.
039700     PERFORM FIND-RATE-TABLE-ENTRY.
039800     IF WS-RATE-FOUND = "Y"
039900         COMPUTE WS-SOURCE-RECIPROCAL = 1 / WS-FOUND-FACTOR
040000         PERFORM FIND-TARGET-FOR-TRIANGULATION.
040100     GO TO RESOLVE-FACTOR-EXIT.
040200
040300 RESOLVE-FACTOR-EXIT.
040400     EXIT.
040500
040600 FIND-TARGET-FOR-TRIANGULATION.
040700     MOVE CQ-TARGET-CURRENCY TO WS-SEARCH-CURRENCY.
040800     MOVE WS-EFFECTIVE-DATE TO WS-SEARCH-DATE.
040900     PERFORM FIND-RATE-TABLE-ENTRY.
041000     IF WS-RATE-FOUND = "Y"
041100         COMPUTE WS-CONV-FACTOR = WS-SOURCE-RECIPROCAL *
041200             WS-FOUND-FACTOR
041300         MOVE "Y" TO WS-FACTOR-FOUND.
041400
041500*----------------------------------------------------------------
041600* FINAL MONETARY ROUNDING IS HALF-UP (ROUNDED DEFAULT) TO 2
041700* DECIMALS - THE 15-DECIMAL FACTOR ARITHMETIC ABOVE IS ALL CARRIED
041800* AT WORKING PRECISION, NOT TRUNCATED UNTIL HERE.
041900*----------------------------------------------------------------
042000 COMPUTE-CONVERTED-AMOUNT.
042100     COMPUTE CR-AMOUNT ROUNDED = CQ-AMOUNT * WS-CONV-FACTOR.
042200     MOVE "0" TO CR-STATUS.
