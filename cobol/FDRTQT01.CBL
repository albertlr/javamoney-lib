000100*----------------------------------------------------------------
000200* FDRTQT01 - RATE-QUOTE-FILE AND RATE-QUOTE-RECORD.
000300* ONE LINE PER CURRENCY PER QUOTATION DATE AS PUBLISHED BY THE
000400* BANK.  RELATIONSHIP CARRIED BY THE FEED:
000500*     RQ-MULTIPLIER RQ-CURRENCY-CODE  =  RQ-QUOTED-VALUE RON
000600* E.G. 1 EUR = 4.657100 RON, OR 100 HUF = 1.443400 RON.
000700*----------------------------------------------------------------
000800 FD  RATE-QUOTE-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  RATE-QUOTE-RECORD.
001100     05  RQ-QUOTE-DATE             PIC 9(8).
001200     05  RQ-QUOTE-DATE-R REDEFINES RQ-QUOTE-DATE.
001300         10  RQ-QUOTE-CCYY         PIC 9(4).
001400         10  RQ-QUOTE-MM           PIC 9(2).
001500         10  RQ-QUOTE-DD           PIC 9(2).
001600     05  RQ-CURRENCY-CODE          PIC X(3).
001700     05  RQ-MULTIPLIER             PIC 9(5).
001800     05  RQ-QUOTED-VALUE           PIC S9(7)V9(6).
001900     05  FILLER                    PIC X(51).
