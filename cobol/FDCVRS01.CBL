000100*----------------------------------------------------------------
000200* FDCVRS01 - CONVERSION-RESULT-FILE AND CONVERSION-RESULT-
000300* RECORD.  CR-STATUS  0 = CONVERTED OK
000400*                     1 = NO RATE ON FILE FOR THE DATE/CURRENCY
000500*                     2 = UNRECOGNIZED CURRENCY CODE
000600*----------------------------------------------------------------
000700 FD  CONVERSION-RESULT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  CONVERSION-RESULT-RECORD.
001000     05  CR-TARGET-CURRENCY        PIC X(3).
001100     05  CR-AMOUNT                 PIC S9(13)V9(2).
001200     05  CR-RATE-DATE              PIC 9(8).
001300     05  CR-STATUS                 PIC X(1).
001400         88  CR-STATUS-OK          VALUE "0".
001500         88  CR-STATUS-NO-RATE     VALUE "1".
001600         88  CR-STATUS-BAD-CURR    VALUE "2".
001700     05  FILLER                    PIC X(53).
