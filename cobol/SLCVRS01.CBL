000100*----------------------------------------------------------------
000200* SLCVRS01 - FILE CONTROL ENTRY FOR THE CONVERSION RESULT FILE.
000300* ONE RECORD WRITTEN FOR EVERY CONVERSION-REQUEST-RECORD READ.
000400*----------------------------------------------------------------
000500     SELECT CONVERSION-RESULT-FILE
000600         ASSIGN TO "CONVRES"
000700         ORGANIZATION IS LINE SEQUENTIAL.
