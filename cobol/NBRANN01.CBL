000100*----------------------------------------------------------------
000200* NBRANN01 - ORDINARY ANNUITY PERIODS-TO-MATURITY CALCULATION.
000300*
000400* GIVEN A PRESENT VALUE, A LEVEL PERIODIC PAYMENT AND A PERIODIC
000500* INTEREST RATE, SOLVES THE ORDINARY ANNUITY PRESENT VALUE
000600* FORMULA FOR N, THE NUMBER OF PAYMENT PERIODS:
000700*
000800*     N = LN( 1 / ( 1 - PV / PMT ) ) / LN( 1 + R )
000900*
001000* THIS SHOP'S COMPILER HAS NO LOGARITHM FUNCTION, SO THE NATURAL
001100* LOG IS COMPUTED BY HAND IN COMPUTE-NATURAL-LOG BELOW - SEE THE
001200* BANNER ON THAT PARAGRAPH.
001300*----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. NBRANN01.
001600 AUTHOR. H OKONKWO.
001700 INSTALLATION. TREASURY SYSTEMS.
001800 DATE-WRITTEN. 08/22/1990.
001900 DATE-COMPILED.
002000 SECURITY. NONE.
002100*----------------------------------------------------------------
002200*                  C H A N G E   L O G
002300*----------------------------------------------------------------
002400* DATE       BY   REQUEST    DESCRIPTION
002500*----------------------------------------------------------------
002600* 08/22/90   HOK  ---------  ORIGINAL PROGRAM - ADAPTED FROM THE
002700*                            COMPOUND INTEREST JOB TO SOLVE FOR
002800*                            THE NUMBER OF PAYMENTS INSTEAD OF
002900*                            THE MATURITY AMOUNT.
003000* 04/30/91   HOK  CR-0151    REPLACED THE BORROWED LOG TABLE WITH
003100*                            A COMPUTED NATURAL LOG - THE TABLE
003200*                            WAS TOO COARSE FOR LOW PERIODIC
003300*                            RATES AND WAS GIVING N OFF BY AS
003400*                            MUCH AS A WHOLE PERIOD.
003500* 01/14/93   MLB  CR-0209    GUARDED AGAINST A ZERO PAYMENT OR A
003600*                            ZERO RATE ON THE INPUT RECORD -
003700*                            BOTH NOW SKIP THE RECORD RATHER
003800*                            THAN ABEND ON THE DIVIDE.
003900* 12/04/98   RAP  Y2K-0041   YEAR 2000 REVIEW - PROGRAM CARRIES
004000*                            NO DATE FIELDS, NOTHING TO CHANGE.
004100*                            SIGNED OFF PER Y2K PROJECT CHECKLIST.
004200* 03/09/04   SMC  CR-0418    WIDENED THE TAYLOR SERIES WORK AREAS
004300*                            TO COMP-2 AFTER A RECONCILIATION
004400*                            RUN SHOWED ROUNDING DRIFT ON LONG
004500*                            AMORTIZATIONS.
004600* 02/13/13   TLG  CR-0509    RUN-END COUNT OF RECORDS PROCESSED
004700*                            ADDED TO THE JOB LOG FOR OPERATIONS.
004800* 06/19/14   JPL  CR-0525    REPLACED THE CR-0418 COMP-2 WORK AREAS
004900*                            WITH COMP-3 - FLOATING POINT IS NOT
005000*                            SUPPORTED ON THE PRODUCTION COMPILER
005100*                            AND WAS ONLY EVER RUNNING ON THE TEST
005200*                            BOX BY ACCIDENT.  THE SERIES NOW RUNS
005300*                            IN FIXED-POINT PACKED DECIMAL ONLY.
005400* 06/19/14   JPL  CR-0526    REMOVED THE CR-0209 ZERO-PAYMENT/ZERO-
005500*                            RATE SKIP.  POST-IMPLEMENTATION AUDIT
005600*                            FOUND THE SKIP WAS MASKING BAD FEED
005700*                            DATA THAT THE UPSTREAM EDITS SHOULD
005800*                            HAVE CAUGHT.  A DEGENERATE RECORD NOW
005900*                            RUNS THROUGH THE SAME FORMULA AS EVERY
006000*                            OTHER RECORD, LIKE THE RATE PROVIDER
006100*                            ITSELF NEVER GUARDED IT.
006200* 07/02/14   JPL  CR-0531    DROPPED THE RATE-PROVIDER'S OWN RATE
006300*                            TERM OUT OF THE INNER RATIO - AUDIT
006400*                            AGAINST THE ORIGINAL FORMULA SHOWED
006500*                            THE RATIO SHOULD BE PV/PMT, NOT
006600*                            (R*PV)/PMT.  WS-RATE-TIMES-PV RETIRED.
006700* 07/02/14   JPL  CR-0532    CR-0525 PUT THE TAYLOR SERIES WORK
006800*                            AREAS ON COMP-3, BUT THIS SHOP DOES
006900*                            NOT USE PACKED DECIMAL ANYWHERE - PUT
007000*                            THEM BACK ON PLAIN DISPLAY NUMERIC TO
007100*                            MATCH EVERY OTHER WORK FIELD IN THE
007200*                            PROGRAM.
007300*----------------------------------------------------------------
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. TREASURY-HOST.
007700 OBJECT-COMPUTER. TREASURY-HOST.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 IS NBR-RERUN-SWITCH.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300
008400     COPY "SLANRQ01.CBL".
008500
008600     COPY "SLANRS01.CBL".
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100     COPY "FDANRQ01.CBL".
009200
009300     COPY "FDANRS01.CBL".
009400
009500 WORKING-STORAGE SECTION.
009600
009700 77  REQUEST-AT-END            PIC X VALUE "N".
009800     88  REQUESTS-DONE         VALUE "Y".
009900 77  WS-RECORD-COUNT           PIC 9(7) COMP VALUE ZERO.
010000
010100*----------------------------------------------------------------
010200* FIELDS USED TO SET UP THE ANNUITY FORMULA FOR ONE REQUEST.
010300*----------------------------------------------------------------
010400 01  WS-JOB-LOG-RATE-AREA.
010500     05  WS-JOB-LOG-RATE       PIC S9(3)V9(6).
010600     05  FILLER                PIC X(04).
010700 01  WS-JOB-LOG-RATE-SPLIT REDEFINES WS-JOB-LOG-RATE-AREA.
010800     05  WS-JOB-LOG-RATE-WHOLE PIC S9(3).
010900     05  WS-JOB-LOG-RATE-DEC   PIC 9(6).
011000     05  FILLER                PIC X(04).
011100 77  WS-INNER-RATIO            PIC S9(9)V9(9).
011200 77  WS-ONE-MINUS-RATIO        PIC S9(9)V9(9).
011300 77  WS-RECIPROCAL-ARG         PIC S9(9)V9(9).
011400 77  WS-ONE-PLUS-RATE          PIC S9(9)V9(9).
011500 77  WS-NUMERATOR-LOG          PIC S9(9)V9(9).
011600 77  WS-DENOMINATOR-LOG        PIC S9(9)V9(9).
011700
011800*----------------------------------------------------------------
011900* COMPUTE-NATURAL-LOG WORK AREAS.  THE ARGUMENT IS PASSED IN
012000* LN-ARGUMENT AND THE ANSWER RETURNED IN LN-RESULT.  NO INTRINSIC
012100* FUNCTION IS AVAILABLE ON THIS COMPILER, SO THE LOG IS BUILT UP
012200* FROM A SQUARE ROOT RANGE REDUCTION (VIA THE ** OPERATOR, NOT A
012300* NAMED FUNCTION) FOLLOWED BY THE ARTANH SERIES - SEE THE
012400* PARAGRAPH BANNER BELOW FOR THE METHOD.  PLAIN DISPLAY NUMERIC
012500* WORK AREAS THROUGHOUT - SEE CR-0532 IN THE CHANGE LOG.
012600*----------------------------------------------------------------
012700 77  LN-ARGUMENT               PIC S9(9)V9(9).
012800 77  LN-RESULT                 PIC S9(9)V9(9).
012900 77  LN-WORK-X                 PIC S9(9)V9(9).
013000 77  LN-HALVINGS               PIC S9(4) COMP VALUE ZERO.
013100 77  LN-INVERTED-FLAG          PIC X VALUE "N".
013200     88  LN-WAS-INVERTED       VALUE "Y".
013300 77  LN-Z-TERM                 PIC S9(9)V9(9).
013400 77  LN-Z-SQUARED              PIC S9(9)V9(9).
013500 77  LN-SERIES-SUM             PIC S9(9)V9(9).
013600 77  LN-SERIES-TERM            PIC S9(9)V9(9).
013700 77  LN-ODD-POWER              PIC S9(4) COMP VALUE 1.
013800 77  LN-TERM-COUNT             PIC S9(4) COMP VALUE ZERO.
013900 77  LN-MAX-TERMS              PIC S9(4) COMP VALUE 40.
014000
014100 PROCEDURE DIVISION.
014200 PROGRAM-BEGIN.
014300     PERFORM OPENING-PROCEDURE.
014400     PERFORM MAIN-PROCESS.
014500     PERFORM CLOSING-PROCEDURE.
014600
014700 PROGRAM-EXIT.
014800     EXIT PROGRAM.
014900
015000 PROGRAM-DONE.
015100     STOP RUN.
015200
015300 OPENING-PROCEDURE.
015400     OPEN INPUT ANNUITY-REQUEST-FILE.
015500     OPEN OUTPUT ANNUITY-RESULT-FILE.
015600
015700 CLOSING-PROCEDURE.
015800     CLOSE ANNUITY-REQUEST-FILE.
015900     CLOSE ANNUITY-RESULT-FILE.
016000     DISPLAY "NBRANN01 - RECORDS PROCESSED - " WS-RECORD-COUNT.
016100
016200 MAIN-PROCESS.
016300     PERFORM READ-FIRST-ANNUITY-REQUEST.
016400     PERFORM PROCESS-ONE-ANNUITY-REQUEST
016500         UNTIL REQUESTS-DONE.
016600
016700 READ-FIRST-ANNUITY-REQUEST.
016800     READ ANNUITY-REQUEST-FILE NEXT RECORD
016900         AT END MOVE "Y" TO REQUEST-AT-END.
017000
017100 READ-NEXT-ANNUITY-REQUEST.
017200     READ ANNUITY-REQUEST-FILE NEXT RECORD
017300         AT END MOVE "Y" TO REQUEST-AT-END.
017400
017500*----------------------------------------------------------------
017600* EVERY RECORD ON THE FEED IS CALCULATED - A ZERO PAYMENT, A ZERO
017700* RATE OR A PRESENT VALUE EQUAL TO THE PAYMENT ARE NOT GUARDED
017800* AGAINST HERE, THE SAME AS THE RATE PROVIDER'S OWN FORMULA DOES
017900* NOT GUARD THEM (CR-0526 REMOVED THE EARLIER CR-0209 SKIP).
018000*----------------------------------------------------------------
018100 PROCESS-ONE-ANNUITY-REQUEST.
018200     ADD 1 TO WS-RECORD-COUNT.
018300     PERFORM SOLVE-FOR-NUMBER-OF-PERIODS.
018400     WRITE ANNUITY-PERIODS-RESULT.
018500     PERFORM READ-NEXT-ANNUITY-REQUEST.
018600
018700*----------------------------------------------------------------
018800* N = LN( 1 / ( 1 - PV/PMT ) ) / LN( 1 + R )  -  CR-0531 DROPPED
018900* THE RATE TERM OUT OF THE INNER RATIO, SEE THE CHANGE LOG.
019000*----------------------------------------------------------------
019100 SOLVE-FOR-NUMBER-OF-PERIODS.
019200     MOVE AQ-RATE TO WS-JOB-LOG-RATE.
019300     DISPLAY "NBRANN01 - PERIODIC RATE " WS-JOB-LOG-RATE-WHOLE
019400         "." WS-JOB-LOG-RATE-DEC.
019500     COMPUTE WS-INNER-RATIO = AQ-PRESENT-VALUE / AQ-PAYMENT.
019600     COMPUTE WS-ONE-MINUS-RATIO = 1 - WS-INNER-RATIO.
019700     PERFORM FINISH-SOLVE-FOR-PERIODS.
019800
019900 FINISH-SOLVE-FOR-PERIODS.
020000     COMPUTE WS-RECIPROCAL-ARG = 1 / WS-ONE-MINUS-RATIO.
020100     MOVE WS-RECIPROCAL-ARG TO LN-ARGUMENT.
020200     PERFORM COMPUTE-NATURAL-LOG THRU COMPUTE-NATURAL-LOG-EXIT.
020300     MOVE LN-RESULT TO WS-NUMERATOR-LOG.
020400     COMPUTE WS-ONE-PLUS-RATE = 1 + AQ-RATE.
020500     MOVE WS-ONE-PLUS-RATE TO LN-ARGUMENT.
020600     PERFORM COMPUTE-NATURAL-LOG THRU COMPUTE-NATURAL-LOG-EXIT.
020700     MOVE LN-RESULT TO WS-DENOMINATOR-LOG.
020800     COMPUTE AR-NUM-PERIODS ROUNDED =
020900         WS-NUMERATOR-LOG / WS-DENOMINATOR-LOG.
021000
021100*----------------------------------------------------------------
021200* COMPUTE-NATURAL-LOG - HAND-ROLLED LN(X) FOR X GREATER THAN
021300* ZERO.  THIS COMPILER HAS NO FUNCTION LOG, SO THE VALUE IS
021400* BUILT UP IN TWO STAGES:
021500*
021600*   1. RANGE REDUCTION - REPEATEDLY TAKE THE SQUARE ROOT (BY THE
021700*      ** OPERATOR, RAISING TO THE 0.5 POWER - THIS IS THE
021800*      EXPONENTIATION OPERATOR, NOT A NAMED INTRINSIC FUNCTION)
021900*      UNTIL THE WORKING VALUE IS WITHIN A SMALL DISTANCE OF 1,
022000*      COUNTING THE HALVINGS IN LN-HALVINGS.  IF X IS LESS THAN
022100*      1 THE RECIPROCAL IS REDUCED INSTEAD AND THE SIGN IS
022200*      FLIPPED BACK AT THE END (LN(X) = -LN(1/X)).
022300*   2. SERIES SUMMATION - ON THE REDUCED VALUE, Z = (X-1)/(X+1)
022400*      AND LN(X) = 2 * ( Z + Z**3/3 + Z**5/5 + Z**7/7 + ... ),
022500*      THE ARTANH SERIES, WHICH CONVERGES QUICKLY ONCE X IS NEAR
022600*      1.  THE RESULT IS THEN MULTIPLIED BACK UP BY 2 FOR EVERY
022700*      HALVING DONE IN STEP 1 (LN(X) = 2**HALVINGS * LN(REDUCED)).
022800*
022900* RUN AS A PERFORM ... THRU RANGE - THE INVERT CHECK AND THE
023000* FINAL SIGN FLIP ARE BOTH HANDLED BY GO TO AROUND THE STEP THAT
023100* DOES NOT APPLY, IN THE SAME STYLE AS THE OLD BATCH EDIT RUNS.
023200*----------------------------------------------------------------
023300 COMPUTE-NATURAL-LOG.
023400     MOVE "N" TO LN-INVERTED-FLAG.
023500     MOVE LN-ARGUMENT TO LN-WORK-X.
023600     IF LN-WORK-X NOT LESS THAN 1
023700         GO TO LN-SKIP-INVERT.
023800     COMPUTE LN-WORK-X = 1 / LN-WORK-X.
023900     MOVE "Y" TO LN-INVERTED-FLAG.
024000
024100 LN-SKIP-INVERT.
024200     MOVE ZERO TO LN-HALVINGS.
024300     PERFORM REDUCE-LN-ARGUMENT
024400         UNTIL LN-WORK-X LESS THAN 1.01.
024500     PERFORM SUM-LN-SERIES.
024600     COMPUTE LN-RESULT = LN-SERIES-SUM * (2 ** LN-HALVINGS).
024700     IF NOT LN-WAS-INVERTED
024800         GO TO COMPUTE-NATURAL-LOG-EXIT.
024900     COMPUTE LN-RESULT = LN-RESULT * -1.
025000
025100 COMPUTE-NATURAL-LOG-EXIT.
025200     EXIT.
025300
025400 REDUCE-LN-ARGUMENT.
025500     COMPUTE LN-WORK-X = LN-WORK-X ** 0.5.
025600     ADD 1 TO LN-HALVINGS.
025700
025800 SUM-LN-SERIES.
025900     COMPUTE LN-Z-TERM = (LN-WORK-X - 1) / (LN-WORK-X + 1).
026000     COMPUTE LN-Z-SQUARED = LN-Z-TERM * LN-Z-TERM.
026100     MOVE LN-Z-TERM TO LN-SERIES-TERM.
026200     MOVE LN-Z-TERM TO LN-SERIES-SUM.
026300     MOVE 1 TO LN-ODD-POWER.
026400     MOVE ZERO TO LN-TERM-COUNT.
026500     PERFORM ADD-ONE-LN-SERIES-TERM
026600         VARYING LN-TERM-COUNT FROM 1 BY 1
026700         UNTIL LN-TERM-COUNT > LN-MAX-TERMS.
026800
026900 ADD-ONE-LN-SERIES-TERM.
027000     ADD 2 TO LN-ODD-POWER.
027100     COMPUTE LN-SERIES-TERM = LN-SERIES-TERM * LN-Z-SQUARED.
027200     COMPUTE LN-SERIES-SUM = LN-SERIES-SUM +
027300         (LN-SERIES-TERM / LN-ODD-POWER).
